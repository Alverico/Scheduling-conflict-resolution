000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELLOTE-COB.
000300 AUTHOR. E. SANTOS.
000400 INSTALLATION. FACAD - NUCLEO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 22/05/1987.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SISTEMA ACADEMICO.
000800*    FACAD - CONTROLE DE FACULDADE
000900*    ANALISTA       : E. SANTOS
001000*    PROGRAMADOR(A) : E. SANTOS
001100*    FINALIDADE     : FORMACAO DE LOTES DE ALUNOS POR DISCI-
001200*                      PLINA, A PARTIR DO ARQUIVO DE ACEITOS
001300*                      GERADO PELO ENTLOTE-COB, E EMISSAO DO
001400*                      RELATORIO DE LOTES - SEM UTILIZACAO DE
001500*                      SORT, NA ORDEM DE CHEGADA DO ARQUIVO DE
001600*                      ALOCACAO ORIGINAL.
001700*-----------------------------------------------------------
001800*    HISTORICO DE ALTERACOES
001900*-----------------------------------------------------------
002000* DATA       PROGR.    DESCRICAO                            CH-REL01
002100* 22/05/1987 E.SANTOS  IMPLANTACAO - FORMACAO DE LOTE SEM   CH-REL02
002200*                      USO DE SORT (BASE: RELNOT2-COB)      CH-REL03
002300* 02/09/1988 J.KOIKE   LEITURA DO CARTAO DE PARAMETRO DE    CH-REL04
002400*                      TAMANHO DE LOTE (ARQ. PARMLOTE)
002500* 30/06/1990 F.SILVA   VALIDACAO DA FAIXA DE TAMANHO DE LOTE
002600*                      (5 A 100) INCLUIDA NA ABERTURA       CH-REL05
002700* 19/01/1991 F.SILVA   SUBTOTAL POR LOTE (STUDENTS IN BATCH)
002800* 14/04/1994 F.SILVA   REVISAO GERAL DO CABECALHO DO RELATORIO
002900* 23/02/1996 E.SANTOS  CHAMADO 3103 - TOTAL DE REJEITADOS POR
003000*                      DISCIPLINA PASSOU A VIR DO ARQ. SUBRECH-REL06
003100* 07/07/1998 E.SANTOS  ANALISE DE IMPACTO ANO 2000 - PROGRAMA
003200*                      NAO POSSUI CAMPOS DE DATA COM SECULO
003300* 04/01/1999 E.SANTOS  TESTES DE VIRADA DE ANO - OK         CH-REL07
003400* 30/08/2000 JAMILE    PADRONIZACAO DE CABECALHO CONF. NORMA
003500*                      DO NUCLEO
003600* 15/03/2002 R.ALVES   CHAMADO 4472 - DISCIPLINA SEM ALUNO
003700*                      ACEITO PASSA A SAIR NO RELATORIO     CH-REL08
003800* 09/09/2004 R.ALVES   CHAMADO 5121 - TOTAIS GERAIS AO FINAL
003900*                      DO RELATORIO CONFERIDOS COM O ENTLOTECH-REL09
003950* 20/01/2006 R.ALVES   CHAMADO 5344 - TESTE DE FIM DE ARQ.
003960*                      PASSA A USAR CONDICAO (88)           CH-REL10
003970*                      CONF. PADRAO DO NUCLEO
004000*-----------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PARMLOTE-ARQ ASSIGN TO DISK
005300                 ORGANIZATION SEQUENTIAL
005400                 FILE STATUS STATUS-PARM.
005500
005600     SELECT ACEITOS-ARQ ASSIGN TO DISK
005700                 ORGANIZATION SEQUENTIAL
005800                 FILE STATUS STATUS-ACEI.
005900
006000     SELECT SUBREJ-ARQ ASSIGN TO DISK
006100                 ORGANIZATION SEQUENTIAL
006200                 FILE STATUS STATUS-SBR.
006300
006400     SELECT LOTES-ARQ ASSIGN TO DISK
006500                 ORGANIZATION SEQUENTIAL
006600                 FILE STATUS STATUS-LOTE.
006700
006800     SELECT RELLOTE-ARQ ASSIGN TO PRINTER.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007210*    PARMLOTE-ARQ - CARTAO DE PARAMETRO DE UMA POSICAO SO:
007220*    O TAMANHO DE LOTE DESTA RODADA (CHAMADO 02/09/1988).
007230*    PARM-BATCH-SIZE-A, ABAIXO, EXISTE SO PARA PERMITIR O
007240*    TESTE NUMERIC SEM ABORTAR ANTES DE VALIDAR O CARTAO.
007300 FD  PARMLOTE-ARQ
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID 'PARMLOTE.DAT'
007600     RECORD CONTAINS 8 CHARACTERS.
007700 01  REG-PARMLOTE.
007800     05  PARM-BATCH-SIZE            PIC 9(03).
007900     05  PARM-BATCH-SIZE-A REDEFINES PARM-BATCH-SIZE
008000                                    PIC X(03).
008100     05  FILLER                     PIC X(05).
008200
008210*    ACEITOS-ARQ - GERADO PELO ENTLOTE-COB, UM REGISTRO POR
008220*    ALUNO JA VALIDADO.  MESMO LAYOUT DE REG-ACEITOS DO
008230*    ENTLOTE-COB, INCLUSIVE A FOLGA DE 4 POSICOES (FILLER)
008240*    RESERVADA NA REVISAO DE 1991.
008300 FD  ACEITOS-ARQ
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID 'ACEITOS.DAT'
008600     RECORD CONTAINS 56 CHARACTERS.
008700 01  REG-ACEITOS.
008800     05  ACEI-CHAVE.
008900         10  ACEI-SUBJECT-CODE      PIC X(08).
009000         10  ACEI-DIVISION          PIC X(04).
009100     05  ACEI-CHAVE-R REDEFINES ACEI-CHAVE
009200                                PIC X(12).
009300     05  ACEI-ROLL-NO               PIC X(10).
009400     05  ACEI-STUDENT-NAME          PIC X(30).
009500     05  FILLER                     PIC X(04).
009600
009610*    SUBREJ-ARQ - TAMBEM GERADO PELO ENTLOTE-COB.  UM
009620*    REGISTRO POR DISCIPLINA COM ALGUM REJEITADO; ESTE
009630*    PROGRAMA SO LE ESTE ARQUIVO, NUNCA GRAVA - QUEM CALCULA
009640*    O TOTAL DE REJEITADOS POR DISCIPLINA E O ENTLOTE-COB.
009700 FD  SUBREJ-ARQ
009800     LABEL RECORD STANDARD
009900     VALUE OF FILE-ID 'SUBREJ.DAT'
010000     RECORD CONTAINS 20 CHARACTERS.
010100 01  REG-SUBREJ.
010200     05  SBR-CHAVE.
010300         10  SBR-SUBJECT-CODE       PIC X(08).
010400         10  SBR-REJECT-COUNT       PIC 9(05).
010500     05  SBR-CHAVE-R REDEFINES SBR-CHAVE
010600                                PIC X(13).
010700     05  FILLER                     PIC X(07).
010800
010810*    LOTES-ARQ - SAIDA DESTE PROGRAMA, UM REGISTRO POR ALUNO
010820*    ACEITO JA COM O BATCH-ID MONTADO (0630).  OUTROS
010830*    SISTEMAS ACADEMICOS DA FACULDADE LEEM ESTE ARQUIVO PARA
010840*    SABER EM QUE LOTE CADA ALUNO FICOU.
010900 FD  LOTES-ARQ
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID 'LOTES.DAT'
011200     RECORD CONTAINS 63 CHARACTERS.
011300 01  REG-LOTE.
011400     05  LOTE-CHAVE.
011500         10  LOTE-SUBJECT-CODE      PIC X(08).
011600         10  LOTE-DIVISION          PIC X(04).
011700     05  LOTE-CHAVE-R REDEFINES LOTE-CHAVE
011800                                PIC X(12).
011900     05  LOTE-ROLL-NO               PIC X(10).
012000     05  LOTE-STUDENT-NAME          PIC X(30).
012100     05  LOTE-BATCH-ID              PIC X(11).
012200
012210*    RELLOTE-ARQ - O RELATORIO IMPRESSO.  REG-RELLOTE E UMA
012220*    LINHA GENERICA DE 80 POSICOES; AS LINHAS DE CABECALHO,
012230*    DETALHE E TOTAL (CAB1, CAB2, CAB3, DET1, SUBLOTE, SUBBAT,
012240*    SUBASSUNTO, TOTGER, FIMREL) SAO REDEFINIDAS EM FORMA DE
012250*    REGISTROS 01 SEPARADOS NA WORKING-STORAGE E MOVIDAS PARA
012260*    CA ANTES DE CADA WRITE, NO ESTILO DO RELNOT2-COB.
012300 FD  RELLOTE-ARQ
012400     LABEL RECORD OMITTED.
012500 01  REG-RELLOTE                    PIC X(80).
012600
012700 WORKING-STORAGE SECTION.
012710*    STATUS-PARM/ACEI/SBR/LOTE SAO OS FILE STATUS DOS QUATRO
012720*    ARQUIVOS.  ACEITOS E SUBREJ TEM CONDICAO (88) DE FIM-DE-
012730*    ARQUIVO PORQUE SAO OS DOIS LIDOS SEQUENCIALMENTE ATE O
012740*    FIM (CHAMADO 5344); PARM E LOTE NAO PRECISAM.
012800 77  STATUS-PARM                    PIC X(02) VALUE SPACES.
012900 77  STATUS-ACEI                    PIC X(02) VALUE SPACES.
012910     88  ACEITOS-OK                 VALUE '00'.
012920     88  FIM-ACEITOS                VALUE '10'.
013000 77  STATUS-SBR                     PIC X(02) VALUE SPACES.
013010     88  SUBREJ-OK                  VALUE '00'.
013020     88  FIM-SUBREJ                 VALUE '10'.
013100 77  STATUS-LOTE                    PIC X(02) VALUE SPACES.
013200
013210*    WS-SEQ-LOTE E A SEQUENCIA DE ALUNOS DENTRO DA DISCIPLINA
013220*    ATUAL (ZERADA A CADA QUEBRA DE ASSUNTO EM 0700); JUNTO
013230*    COM WS-TAMANHO-LOTE (DO CARTAO DE PARAMETRO) E QUEM
013240*    ALIMENTA A FORMULA DE NUMERO DE LOTE EM 0620.
013300 77  WS-TAMANHO-LOTE                PIC 9(03) COMP VALUE ZERO.
013400 77  WS-SEQ-LOTE                    PIC 9(07) COMP VALUE ZERO.
013410*    WS-LOTE-ATUAL/ANTERIOR SAO COMPARADOS EM 0600 PARA SABER
013420*    SE O ALUNO CORRENTE COMECA UM LOTE NOVO (0650-QUEBRA-LOTE)
013430*    OU CONTINUA O MESMO LOTE DO ALUNO ANTERIOR.
013500 77  WS-LOTE-ATUAL                  PIC 9(05) COMP VALUE ZERO.
013600 77  WS-LOTE-ANTERIOR               PIC 9(05) COMP VALUE ZERO.
013610*    CONTADORES DE SUBTOTAL (POR DISCIPLINA) E TOTAL GERAL,
013620*    IMPRESSOS RESPECTIVAMENTE EM 0800-FECHA-ASSUNTO E
013630*    0900-FIM-DE-ARQUIVO.  CONFERIDOS PELA SECRETARIA CONTRA
013640*    OS TOTAIS DE CONSOLE DO ENTLOTE-COB (CHAMADO 5121).
013700 77  WS-TOT-ALU-ASSUNTO             PIC 9(07) COMP VALUE ZERO.
013800 77  WS-TOT-ALU-LOTE                PIC 9(05) COMP VALUE ZERO.
013900 77  WS-TOT-ALU-GERAL               PIC 9(07) COMP VALUE ZERO.
014000 77  WS-TOT-LOTE-GERAL              PIC 9(05) COMP VALUE ZERO.
014100 77  WS-TOT-REJ-ASSUNTO             PIC 9(05) COMP VALUE ZERO.
014200 77  WS-TOT-REJ-GERAL               PIC 9(05) COMP VALUE ZERO.
014210*    WS-POS/WS-POS2 SAO SUBSCRITOS DE TRABALHO USADOS SO
014220*    DENTRO DE 0630-MONTA-BATCH-ID E SEUS PARAGRAFOS-FILHO,
014230*    PARA ACHAR ONDE A SIGLA DA DISCIPLINA E O NUMERO DO LOTE
014240*    REALMENTE COMECAM/TERMINAM DENTRO DOS CAMPOS EDITADOS.
014300 77  WS-POS                         PIC 9(02) COMP VALUE ZERO.
014400 77  WS-POS2                        PIC 9(02) COMP VALUE ZERO.
014500 77  WS-PRIMEIRO-ASSUNTO            PIC X     VALUE 'S'.
014600
014610*    WS-ASSUNTO-ANT GUARDA A DISCIPLINA DO ULTIMO REGISTRO DE
014620*    ACEITOS PROCESSADO, PARA 0150-TESTA-QUEBRA-ASSUNTO
014630*    DETECTAR A TROCA DE DISCIPLINA.  WS-BATCH-ID-ED E A
014640*    EDICAO NUMERICA (ZZZZ9) DO NUMERO DE LOTE; WS-BATCH-ID-
014650*    ATUAL E O IDENTIFICADOR JA MONTADO (SIGLA + NUMERO, SEM
014660*    BRANCOS NO MEIO) GRAVADO NO ARQUIVO DE LOTES E IMPRESSO.
014700 01  WS-ASSUNTO-ANT                 PIC X(08) VALUE SPACES.
014800 01  WS-BATCH-ID-ED                 PIC ZZZZ9.
014850 01  WS-BATCH-ID-ATUAL              PIC X(11).
014900
015610*-----------------------------------------------------------
015620*    LAYOUT DO RELATORIO DE LOTES (REVISAO GERAL 14/04/1994)
015630*    CADA 01-LEVEL ABAIXO E UMA LINHA DO RELATORIO, MOVIDA
015640*    PARA REG-RELLOTE ANTES DO WRITE CORRESPONDENTE.  ORDEM
015650*    DE IMPRESSAO: CAB1 (UMA VEZ) - CAB2/CAB3 (A CADA TROCA
015660*    DE DISCIPLINA) - SUBLOTE (A CADA TROCA DE LOTE) - DET1
015670*    (UM POR ALUNO) - SUBBAT (FIM DE LOTE) - SUBASSUNTO (FIM
015680*    DE DISCIPLINA) - TOTGER/FIMREL (FIM DO RELATORIO).
015690*-----------------------------------------------------------
015700 01  CAB1.
015800     05  FILLER                     PIC X(10) VALUE SPACES.
015900     05  FILLER                     PIC X(34) VALUE
016000         'FACAD - STUDENT BATCH FORMATION'.
016100     05  FILLER                     PIC X(12) VALUE SPACES.
016200     05  FILLER                     PIC X(11) VALUE 'BATCH SIZE:'.
016300     05  CAB1-TAMANHO               PIC ZZ9.
016400     05  FILLER                     PIC X(10) VALUE SPACES.
016500
016550*    CAB2/CAB3 - CABECALHO DE DISCIPLINA.  IMPRESSO TANTO NA
016560*    QUEBRA NORMAL (0700) QUANTO PARA UMA DISCIPLINA SO-
016570*    REJEITOS (0720) - SO QUE NESTE ULTIMO CASO CAB3 (A LINHA
016580*    DE COLUNAS DO DETALHE) NAO SAI, POIS NAO HA ALUNO ACEITO
016590*    PARA LISTAR.
016600 01  CAB2.
016700     05  FILLER                     PIC X(04) VALUE SPACES.
016800     05  FILLER                     PIC X(08) VALUE 'SUBJECT '.
016900     05  CAB2-SUBJECT                PIC X(08).
017000     05  FILLER                     PIC X(60) VALUE SPACES.
017100
017200 01  CAB3.
017300     05  FILLER                     PIC X(02) VALUE SPACES.
017400     05  FILLER                     PIC X(04) VALUE 'DIV '.
017500     05  FILLER                     PIC X(02) VALUE SPACES.
017600     05  FILLER                     PIC X(10) VALUE 'ROLL NO   '.
017700     05  FILLER                     PIC X(02) VALUE SPACES.
017800     05  FILLER                     PIC X(30) VALUE
017900         'STUDENT NAME                 '.
018000     05  FILLER                     PIC X(02) VALUE SPACES.
018100     05  FILLER                     PIC X(11) VALUE 'BATCH-ID   '.
018200     05  FILLER                     PIC X(17) VALUE SPACES.
018300
018350*    SUBLOTE - LINHA "BATCH nnn" QUE ABRE CADA LOTE NOVO
018360*    DENTRO DA DISCIPLINA (0650-QUEBRA-LOTE), COM O MESMO
018370*    BATCH-ID QUE VAI PARA O ARQUIVO DE LOTES E PARA A COLUNA
018380*    BATCH-ID DO DETALHE (DET1), PARA A SECRETARIA CONFERIR
018390*    VISUALMENTE QUE O RELATORIO BATE COM O ARQUIVO.
018400 01  SUBLOTE.
018500     05  FILLER                     PIC X(02) VALUE SPACES.
018600     05  FILLER                     PIC X(06) VALUE 'BATCH '.
018700     05  SUBLOTE-BATCHID            PIC X(11).
018800     05  FILLER                     PIC X(61) VALUE SPACES.
018900
018950*    DET1 - LINHA DE DETALHE, UMA POR ALUNO ACEITO (0680-
018960*    IMPRIME-DETALHE).  NAO REPETE A SIGLA DA DISCIPLINA
018970*    (JA ESTA NO CAB2 DA DISCIPLINA) NEM O NUMERO DE
018980*    MATRICULA EM DESTAQUE - SO OS DADOS QUE VARIAM LINHA A
018990*    LINHA DENTRO DO LOTE.
019000 01  DET1.
019100     05  FILLER                     PIC X(02) VALUE SPACES.
019200     05  DET1-DIVISION              PIC X(04).
019300     05  FILLER                     PIC X(02) VALUE SPACES.
019400     05  DET1-ROLL-NO               PIC X(10).
019500     05  FILLER                     PIC X(02) VALUE SPACES.
019600     05  DET1-STUDENT-NAME          PIC X(30).
019700     05  FILLER                     PIC X(02) VALUE SPACES.
019800     05  DET1-BATCH-ID              PIC X(11).
019900     05  FILLER                     PIC X(17) VALUE SPACES.
020000
020050*    SUBBAT - SUBTOTAL DE ALUNOS DENTRO DE UM LOTE (CHAMADO
020060*    19/01/1991), IMPRESSO AO FECHAR O LOTE (0660-IMPRIME-
020070*    SUBTOTAL-LOTE) - OU SEJA, SEMPRE QUE WS-LOTE-ATUAL MUDA
020080*    OU A DISCIPLINA TERMINA, O QUE VIER PRIMEIRO.
020100 01  SUBBAT.
020200     05  FILLER                     PIC X(04) VALUE SPACES.
020300     05  FILLER                     PIC X(18) VALUE
020400         'STUDENTS IN BATCH:'.
020500     05  FILLER                     PIC X(01) VALUE SPACES.
020600     05  SUBBAT-QTDE                PIC ZZ9.
020700     05  FILLER                     PIC X(54) VALUE SPACES.
020800
020850*    SUBASSUNTO - TOTAL DA DISCIPLINA: ALUNOS ACEITOS, LOTES
020860*    FORMADOS E REJEITADOS.  O CAMPO DE REJEITADOS (SUBA-REJ)
020870*    VEM DO ARQUIVO SUBREJ, NAO DE UM CONTADOR RECALCULADO
020880*    AQUI (CHAMADO 3103) - POR ISSO ESTE LAYOUT E USADO TANTO
020890*    POR 0800-FECHA-ASSUNTO QUANTO POR 0720-ASSUNTO-SO-
020895*    REJEITOS, QUE NAO TEM NENHUM ALUNO ACEITO PARA CONTAR.
020900 01  SUBASSUNTO.
021000     05  FILLER                     PIC X(02) VALUE SPACES.
021100     05  FILLER                     PIC X(14) VALUE
021200         'SUBJECT TOTAL-'.
021300     05  FILLER                     PIC X(10) VALUE ' STUDENTS:'.
021400     05  SUBA-ALUNOS                PIC ZZZ9.
021500     05  FILLER                     PIC X(10) VALUE '  BATCHES:'.
021600     05  SUBA-LOTES                 PIC ZZ9.
021700     05  FILLER                     PIC X(11) VALUE '  REJECTED:'.
021800     05  SUBA-REJ                   PIC ZZ9.
021900     05  FILLER                     PIC X(23) VALUE SPACES.
022000
022050*    TOTGER - TOTAIS GERAIS DA RODADA, IMPRESSOS UMA SO VEZ
022060*    NO FIM (0900-FIM-DE-ARQUIVO).  CHAMADO 5121: DEVEM BATER
022070*    EXATAMENTE COM OS TOTAIS DE CONSOLE DO ENTLOTE-COB (LIDOS,
022080*    ACEITOS E REJEITADOS), POIS SAO OS MESMOS ALUNOS.
022100 01  TOTGER.
022200     05  FILLER                     PIC X(02) VALUE SPACES.
022300     05  FILLER                     PIC X(12) VALUE
022400         'GRAND TOTAL-'.
022500     05  FILLER                     PIC X(10) VALUE ' STUDENTS:'.
022600     05  TOTG-ALUNOS                PIC ZZZZZZ9.
022700     05  FILLER                     PIC X(10) VALUE '  BATCHES:'.
022800     05  TOTG-LOTES                 PIC ZZZZ9.
022900     05  FILLER                     PIC X(11) VALUE '  REJECTED:'.
023000     05  TOTG-REJ                   PIC ZZZZ9.
023100     05  FILLER                     PIC X(18) VALUE SPACES.
023200
023300 01  FIMREL.
023400     05  FILLER                     PIC X(34) VALUE SPACES.
023500     05  FILLER                     PIC X(13) VALUE
023600         'END OF REPORT'.
023700     05  FILLER                     PIC X(33) VALUE SPACES.
023800
023900 PROCEDURE DIVISION.
024000
024010*-----------------------------------------------------------
024020*    0010-ABRE-PARM THRU 0030-VALIDA-TAMANHO
024030*    O CARTAO DE PARAMETRO (ARQ. PARMLOTE) TRAZ O TAMANHO DO
024040*    LOTE QUE A SECRETARIA QUER PARA ESTA RODADA - CADA
024050*    DISCIPLINA E QUEBRADA EM LOTES DESSE TAMANHO (CHAMADO
024060*    02/09/1988).  A FAIXA VALIDA (5 A 100 ALUNOS) FOI FIXADA
024070*    EM 1990 DEPOIS DE UM LOTE DE TAMANHO 1 TER GERADO UM
024080*    RELATORIO IMPRATICAVEL PARA A SECRETARIA CONFERIR.
024090*-----------------------------------------------------------
024100 0010-ABRE-PARM.
024200     OPEN INPUT PARMLOTE-ARQ.
024300     IF STATUS-PARM = '00'
024400        GO TO 0020-LE-PARM.
024500     DISPLAY 'RELLOTE - ARQ. DE PARAMETRO AUSENTE - ABORTADO'.
024600     STOP RUN.
024700
024800 0020-LE-PARM.
024900     READ PARMLOTE-ARQ.
025000     IF STATUS-PARM NOT = '00'
025100        DISPLAY 'RELLOTE - ERRO DE LEITURA DO PARAMETRO'
025200        CLOSE PARMLOTE-ARQ
025300        STOP RUN.
025400
025410*    PARM-BATCH-SIZE-A E A REDEFINICAO ALFANUMERICA DO CAMPO
025420*    NUMERICO PARM-BATCH-SIZE - E A UNICA FORMA DE TESTAR SE
025430*    O CARTAO TRAZ LIXO NAQUELA POSICAO ANTES DE MOVER O
025440*    VALOR PARA UM CAMPO COMP (MOVE DE LIXO PARA COMP ABORTA
025450*    O RUN; O TESTE NUMERIC NAO ABORTA).
025500 0025-VALIDA-DIGITOS.
025600     IF PARM-BATCH-SIZE-A IS NOT NUMERIC
025700        DISPLAY 'RELLOTE - PARAMETRO COM CARACTERE INVALIDO'
025800        CLOSE PARMLOTE-ARQ
025900        STOP RUN.
026000     MOVE PARM-BATCH-SIZE TO WS-TAMANHO-LOTE.
026100     CLOSE PARMLOTE-ARQ.
026200
026300 0030-VALIDA-TAMANHO.
026400     IF WS-TAMANHO-LOTE < 5 OR WS-TAMANHO-LOTE > 100
026500        DISPLAY 'RELLOTE - TAMANHO DE LOTE FORA DA FAIXA 5-100'
026600        STOP RUN.
026700
026710*-----------------------------------------------------------
026720*    0040-ABRE-DEMAIS
026730*    ABRE O ARQUIVO DE ACEITOS (GERADO PELO ENTLOTE-COB), O
026740*    ARQUIVO DE SUBREJ (TOTAIS DE REJEITADOS POR DISCIPLINA,
026750*    TAMBEM DO ENTLOTE-COB) E CRIA OS DOIS ARQUIVOS DE SAIDA
026760*    DESTE PROGRAMA: LOTES-ARQ (ENTRADA DE OUTROS SISTEMAS
026770*    ACADEMICOS) E RELLOTE-ARQ, O RELATORIO IMPRESSO.
026780*-----------------------------------------------------------
026800 0040-ABRE-DEMAIS.
026900     OPEN INPUT ACEITOS-ARQ.
027000     IF NOT ACEITOS-OK
027100        DISPLAY 'RELLOTE - ARQ. DE ACEITOS AUSENTE - ABORTADO'
027200        STOP RUN.
027300     OPEN INPUT SUBREJ-ARQ.
027400     IF NOT SUBREJ-OK
027500        DISPLAY 'RELLOTE - ARQ. DE SUBREJ AUSENTE - ABORTADO'
027600        CLOSE ACEITOS-ARQ
027700        STOP RUN.
027800     OPEN OUTPUT LOTES-ARQ.
027900     OPEN OUTPUT RELLOTE-ARQ.
027925
027930*    0045-PRIME-SUBREJ - LEITURA "DE PRIMING" DO ARQUIVO DE
027940*    SUBREJ, IGUAL A QUE SE FAZ COM UM ARQUIVO DE MATCH EM
027945*    PROCESSAMENTO SEM SORT: O PRIMEIRO REGISTRO TEM QUE
027948*    ESTAR DISPONIVEL ANTES DO PROGRAMA COMECAR A COMPARAR
027949*    DISCIPLINA DE ACEITOS COM DISCIPLINA DE SUBREJ EM 0700.
027950 0045-PRIME-SUBREJ.
027960     READ SUBREJ-ARQ.
027970     IF NOT SUBREJ-OK AND NOT FIM-SUBREJ
027980        DISPLAY 'RELLOTE - ERRO DE LEITURA DE SUBREJ '
027990                 STATUS-SBR
027995        GO TO 0950-ABORTA.
028050
028060*    0050-CABECALHO-RELATORIO - PRIMEIRA LINHA IMPRESSA, SO
028070*    UMA VEZ POR RODADA.  MOSTRA O TAMANHO DE LOTE LIDO DO
028080*    CARTAO DE PARAMETRO PARA A SECRETARIA CONFERIR QUE A
028090*    RODADA USOU O TAMANHO CERTO.
028100 0050-CABECALHO-RELATORIO.
028200     MOVE SPACES TO REG-RELLOTE.
028300     MOVE WS-TAMANHO-LOTE TO CAB1-TAMANHO.
028400     WRITE REG-RELLOTE FROM CAB1 AFTER PAGE.
028500
028510*-----------------------------------------------------------
028520*    0100-LE-ACEITOS
028530*    LACO PRINCIPAL DE LEITURA DO LOTE.  O ARQUIVO DE ACEITOS
028540*    CHEGA NA MESMA ORDEM DO ARQUIVO DE ALOCACAO ORIGINAL (O
028550*    ENTLOTE-COB NAO ORDENA NADA) - POR ISSO O RELLOTE-COB
028560*    TAMBEM NAO USA SORT, CONFORME DECISAO DE PROJETO TOMADA
028570*    NA IMPLANTACAO (VER FINALIDADE NO CABECALHO DO PROGRAMA).
028580*-----------------------------------------------------------
028600 0100-LE-ACEITOS.
028700     READ ACEITOS-ARQ.
028800     IF FIM-ACEITOS
028900        GO TO 0900-FIM-DE-ARQUIVO.
029000     IF NOT ACEITOS-OK
029100        DISPLAY 'RELLOTE - ERRO DE LEITURA DE ACEITOS '
029200                 STATUS-ACEI
029300        GO TO 0950-ABORTA.
029400
029410*    0150-TESTA-QUEBRA-ASSUNTO - DETECTA A TROCA DE DISCIPLINA
029420*    (CHAMADO 4472: SE A DISCIPLINA NAO TIVER NENHUM ALUNO
029430*    ACEITO ELA NAO PASSA POR AQUI NENHUMA VEZ, MAS AINDA
029440*    ASSIM PRECISA SAIR NO RELATORIO - VER 0720 E 0730).
029500 0150-TESTA-QUEBRA-ASSUNTO.
029600     IF WS-PRIMEIRO-ASSUNTO = 'S'
029700        MOVE 'N' TO WS-PRIMEIRO-ASSUNTO
029800        PERFORM 0700-CABECALHO-ASSUNTO
029900     ELSE
030000        IF ACEI-SUBJECT-CODE NOT = WS-ASSUNTO-ANT
030100           PERFORM 0800-FECHA-ASSUNTO
030200           PERFORM 0700-CABECALHO-ASSUNTO.
030300
030310*-----------------------------------------------------------
030320*    0600-FORMA-LOTE THRU 0635-AVANCA-POS
030330*    NUCLEO DO PROGRAMA: CALCULA EM QUE LOTE O ALUNO ATUAL
030340*    CAI, FECHA O LOTE ANTERIOR QUANDO O NUMERO DE LOTE MUDA,
030350*    GRAVA O ALUNO NO ARQUIVO DE LOTES E IMPRIME A LINHA DE
030360*    DETALHE.  TUDO SEM SORT - O NUMERO DE SEQUENCIA DENTRO
030370*    DA DISCIPLINA (WS-SEQ-LOTE) E QUEM DEFINE O LOTE, NAO A
030380*    ORDEM ALFABETICA DO ALUNO.
030390*-----------------------------------------------------------
030400 0600-FORMA-LOTE.
030500     PERFORM 0620-CALCULA-LOTE THRU 0630-MONTA-BATCH-ID.
030600     IF WS-LOTE-ATUAL NOT = WS-LOTE-ANTERIOR
030700        PERFORM 0650-QUEBRA-LOTE.
030800     ADD 1 TO WS-TOT-ALU-LOTE.
030900     PERFORM 0640-GRAVA-LOTE.
031000     PERFORM 0680-IMPRIME-DETALHE.
031100     GO TO 0100-LE-ACEITOS.
031200
031210*    0620-CALCULA-LOTE - FORMULA DO NUMERO DE LOTE: A
031220*    SEQUENCIA DO ALUNO DENTRO DA DISCIPLINA (CONTADA A PARTIR
031230*    DE ZERO, WS-SEQ-LOTE) DIVIDIDA PELO TAMANHO DE LOTE DO
031240*    CARTAO DE PARAMETRO, MAIS 1 - OU SEJA, OS "TAMANHO-LOTE"
031250*    PRIMEIROS ALUNOS CAEM NO LOTE 1, OS PROXIMOS NO LOTE 2,
031260*    E ASSIM POR DIANTE.  A DIVISAO TRUNCA O RESTO (DIVIDE
031270*    INTEIRO), QUE E EXATAMENTE O COMPORTAMENTO DESEJADO.
031300 0620-CALCULA-LOTE.
031400     DIVIDE WS-SEQ-LOTE BY WS-TAMANHO-LOTE GIVING WS-LOTE-ATUAL.
031500     ADD 1 TO WS-LOTE-ATUAL.
031600     ADD 1 TO WS-SEQ-LOTE.
031700     ADD 1 TO WS-TOT-ALU-ASSUNTO.
031800     ADD 1 TO WS-TOT-ALU-GERAL.
032100
032110*    0630-MONTA-BATCH-ID - MONTA O IDENTIFICADOR DE LOTE
032120*    IMPRESSO E GRAVADO (EX.: "MAT101-1") CONCATENANDO A SIGLA
032130*    DA DISCIPLINA SEM OS BRANCOS A DIREITA (POR ISSO PRECISA
032140*    SABER ONDE ELA TERMINA - 0632) COM O NUMERO DO LOTE SEM
032150*    OS BRANCOS A ESQUERDA DA EDICAO ZZZZ9 (POR ISSO PRECISA
032160*    SABER ONDE O NUMERO COMECA - 0634).
032200 0630-MONTA-BATCH-ID.
032300     MOVE WS-LOTE-ATUAL TO WS-BATCH-ID-ED.
032400     PERFORM 0632-ACHA-TAM-ASSUNTO.
032500     PERFORM 0634-ACHA-INICIO-NUM.
032600     MOVE SPACES TO WS-BATCH-ID-ATUAL.
032700     STRING ACEI-SUBJECT-CODE (1:WS-POS)  DELIMITED BY SIZE
032800            WS-BATCH-ID-ED (WS-POS2:)      DELIMITED BY SIZE
032900       INTO WS-BATCH-ID-ATUAL.
033000
033010*    0632-ACHA-TAM-ASSUNTO THRU 0633-RECUA-POS - RECUA
033020*    POSICAO POR POSICAO A PARTIR DO FIM DO CAMPO DE 8
033030*    POSICOES ATE ACHAR UM CARACTERE QUE NAO SEJA BRANCO;
033040*    WS-POS FICA COM O TAMANHO REAL DA SIGLA DA DISCIPLINA.
033100 0632-ACHA-TAM-ASSUNTO.
033200     MOVE 8 TO WS-POS.
033300     PERFORM 0633-RECUA-POS
033400         UNTIL WS-POS = 0
033500            OR ACEI-SUBJECT-CODE (WS-POS:1) NOT = SPACE.
033600
033700 0633-RECUA-POS.
033800     SUBTRACT 1 FROM WS-POS.
033900
034010*    0634-ACHA-INICIO-NUM THRU 0635-AVANCA-POS - AVANCA
034020*    POSICAO POR POSICAO NO CAMPO EDITADO ZZZZ9 ATE ACHAR O
034030*    PRIMEIRO DIGITO SIGNIFICATIVO; WS-POS2 FICA COM O INICIO
034040*    DO NUMERO DE LOTE SEM OS ZEROS/BRANCOS DE EDICAO.
034000 0634-ACHA-INICIO-NUM.
034100     MOVE 1 TO WS-POS2.
034200     PERFORM 0635-AVANCA-POS
034300         UNTIL WS-POS2 > 5
034400            OR WS-BATCH-ID-ED (WS-POS2:1) NOT = SPACE.
034500
034600 0635-AVANCA-POS.
034700     ADD 1 TO WS-POS2.
034800
034810*    0640-GRAVA-LOTE - GRAVA O ALUNO NO ARQUIVO DE LOTES, QUE
034820*    OUTROS SISTEMAS ACADEMICOS DA FACULDADE LEEM PARA SABER
034830*    EM QUE LOTE/TURMA CADA ALUNO ACEITO FICOU.
034900 0640-GRAVA-LOTE.
035100     MOVE SPACES            TO REG-LOTE.
035200     MOVE ACEI-SUBJECT-CODE TO LOTE-SUBJECT-CODE.
035300     MOVE ACEI-DIVISION     TO LOTE-DIVISION.
035400     MOVE ACEI-ROLL-NO      TO LOTE-ROLL-NO.
035500     MOVE ACEI-STUDENT-NAME TO LOTE-STUDENT-NAME.
035550     MOVE WS-BATCH-ID-ATUAL TO LOTE-BATCH-ID.
035600     WRITE REG-LOTE.
035700
035710*    0650-QUEBRA-LOTE - FECHA O SUBTOTAL DO LOTE ANTERIOR
035720*    (SE HOUVER UM - WS-LOTE-ANTERIOR = ZERO SO NO PRIMEIRO
035730*    LOTE DE CADA DISCIPLINA) E IMPRIME A LINHA "BATCH nnn"
035740*    QUE ABRE O LOTE NOVO NO RELATORIO.
035800 0650-QUEBRA-LOTE.
035900     IF WS-LOTE-ANTERIOR NOT = ZERO
036000        PERFORM 0660-IMPRIME-SUBTOTAL-LOTE.
036100     MOVE WS-LOTE-ATUAL TO WS-LOTE-ANTERIOR.
036200     MOVE ZERO TO WS-TOT-ALU-LOTE.
036300     MOVE SPACES TO REG-RELLOTE.
036400     MOVE WS-BATCH-ID-ATUAL TO SUBLOTE-BATCHID.
036500     WRITE REG-RELLOTE FROM SUBLOTE AFTER ADVANCING 2.
036600
036700 0660-IMPRIME-SUBTOTAL-LOTE.
036800     MOVE SPACES TO REG-RELLOTE.
036900     MOVE WS-TOT-ALU-LOTE TO SUBBAT-QTDE.
037000     WRITE REG-RELLOTE FROM SUBBAT AFTER ADVANCING 1.
037100
037200 0680-IMPRIME-DETALHE.
037300     MOVE SPACES TO REG-RELLOTE.
037400     MOVE ACEI-DIVISION     TO DET1-DIVISION.
037500     MOVE ACEI-ROLL-NO      TO DET1-ROLL-NO.
037600     MOVE ACEI-STUDENT-NAME TO DET1-STUDENT-NAME.
037700     MOVE WS-BATCH-ID-ATUAL TO DET1-BATCH-ID.
037800     WRITE REG-RELLOTE FROM DET1 AFTER ADVANCING 1.
037900
037910*-----------------------------------------------------------
037920*    0700-CABECALHO-ASSUNTO THRU 0720-ASSUNTO-SO-REJEITOS
037930*    SINCRONIZACAO SEM SORT ENTRE O ARQUIVO DE ACEITOS E O
037940*    ARQUIVO DE SUBREJ: OS DOIS CHEGAM NA MESMA ORDEM DO
037950*    ALOCACAO ORIGINAL, MAS SUBREJ SO TEM UM REGISTRO POR
037960*    DISCIPLINA QUE TEVE ALGUM REJEITADO, ENQUANTO ACEITOS TEM
037970*    UM REGISTRO POR ALUNO ACEITO.  0710 AVANCA O ARQUIVO DE
037980*    SUBREJ ATE ACHAR A DISCIPLINA ATUAL DE ACEITOS (OU O FIM)
037990*    E, PARA CADA DISCIPLINA DE SUBREJ QUE FICA PELO CAMINHO
037992*    SEM NENHUM ALUNO ACEITO CORRESPONDENTE, IMPRIME UM
037994*    CABECALHO "SO REJEITOS" (0720) PARA ELA NAO FICAR FORA DO
037996*    RELATORIO (CHAMADO 4472).
037998*-----------------------------------------------------------
038000 0700-CABECALHO-ASSUNTO.
038100     PERFORM 0710-SINCRONIZA-SUBREJ
038200         UNTIL SBR-SUBJECT-CODE = ACEI-SUBJECT-CODE
038300            OR FIM-SUBREJ.
038350     IF FIM-SUBREJ
038360        MOVE ZERO TO SBR-REJECT-COUNT.
038400     MOVE ACEI-SUBJECT-CODE TO WS-ASSUNTO-ANT.
038500     MOVE ZERO TO WS-SEQ-LOTE WS-LOTE-ANTERIOR
038600                  WS-TOT-ALU-ASSUNTO.
038700     MOVE SBR-REJECT-COUNT TO WS-TOT-REJ-ASSUNTO.
038800     ADD WS-TOT-REJ-ASSUNTO TO WS-TOT-REJ-GERAL.
039100     MOVE SPACES TO REG-RELLOTE.
039200     MOVE ACEI-SUBJECT-CODE TO CAB2-SUBJECT.
039300     WRITE REG-RELLOTE FROM CAB2 AFTER ADVANCING 2.
039400     WRITE REG-RELLOTE FROM CAB3 AFTER ADVANCING 1.
039500
039600 0710-SINCRONIZA-SUBREJ.
039650     PERFORM 0720-ASSUNTO-SO-REJEITOS.
039700     READ SUBREJ-ARQ.
039800     IF NOT SUBREJ-OK AND NOT FIM-SUBREJ
040200        DISPLAY 'RELLOTE - ERRO DE LEITURA DE SUBREJ '
040300                 STATUS-SBR
040400        GO TO 0950-ABORTA.
040800
040810*    0720-ASSUNTO-SO-REJEITOS - IMPRIME O CABECALHO E O
040820*    SUBTOTAL DE UMA DISCIPLINA QUE NAO TEVE NENHUM ALUNO
040830*    ACEITO (SO CONSTA NO SUBREJ), ANTES DE AVANCAR PARA A
040840*    PROXIMA DISCIPLINA DE SUBREJ EM 0710.
040900 0720-ASSUNTO-SO-REJEITOS.
041000     MOVE SPACES TO REG-RELLOTE.
041100     MOVE SBR-SUBJECT-CODE TO CAB2-SUBJECT.
041200     WRITE REG-RELLOTE FROM CAB2 AFTER ADVANCING 2.
041300     MOVE ZERO TO SUBA-ALUNOS SUBA-LOTES.
041400     MOVE SBR-REJECT-COUNT TO SUBA-REJ.
041500     WRITE REG-RELLOTE FROM SUBASSUNTO AFTER ADVANCING 2.
041600     ADD SBR-REJECT-COUNT TO WS-TOT-REJ-GERAL.
041700
041710*    0800-FECHA-ASSUNTO - FECHA O SUBTOTAL DO ULTIMO LOTE DA
041720*    DISCIPLINA E IMPRIME A LINHA "SUBJECT TOTAL" COM ALUNOS,
041730*    LOTES E REJEITADOS DAQUELA DISCIPLINA (CHAMADO 3103: O
041740*    REJEITADOS VEM DO ARQUIVO SUBREJ, NAO E RECALCULADO).
041800 0800-FECHA-ASSUNTO.
041900     PERFORM 0660-IMPRIME-SUBTOTAL-LOTE.
042000     MOVE SPACES TO REG-RELLOTE.
042100     MOVE WS-TOT-ALU-ASSUNTO TO SUBA-ALUNOS.
042200     MOVE WS-LOTE-ATUAL      TO SUBA-LOTES.
042300     MOVE WS-TOT-REJ-ASSUNTO TO SUBA-REJ.
042400     WRITE REG-RELLOTE FROM SUBASSUNTO AFTER ADVANCING 2.
042500     ADD WS-LOTE-ATUAL TO WS-TOT-LOTE-GERAL.
042600
042610*-----------------------------------------------------------
042620*    0900-FIM-DE-ARQUIVO
042630*    FIM NORMAL DO RELATORIO.  FECHA A ULTIMA DISCIPLINA
042640*    PROCESSADA (SE HOUVE ALGUMA), ESGOTA O QUE SOBRAR NO
042650*    ARQUIVO DE SUBREJ (DISCIPLINAS SO-REJEITOS QUE FICARAM
042660*    APOS O ULTIMO ALUNO ACEITO - CHAMADO 4472) E IMPRIME OS
042670*    TOTAIS GERAIS, QUE A SECRETARIA CONFERE CONTRA OS TOTAIS
042680*    DE CONSOLE DO ENTLOTE-COB (CHAMADO 5121).
042690*-----------------------------------------------------------
042700 0900-FIM-DE-ARQUIVO.
042800     IF WS-PRIMEIRO-ASSUNTO = 'N'
042900        PERFORM 0800-FECHA-ASSUNTO.
043000     PERFORM 0730-DRENA-SUBREJ-RESTANTE
043100         UNTIL FIM-SUBREJ.
043200     MOVE SPACES TO REG-RELLOTE.
043300     MOVE WS-TOT-ALU-GERAL  TO TOTG-ALUNOS.
043400     MOVE WS-TOT-LOTE-GERAL TO TOTG-LOTES.
043500     MOVE WS-TOT-REJ-GERAL  TO TOTG-REJ.
043600     WRITE REG-RELLOTE FROM TOTGER AFTER ADVANCING 2.
043700     WRITE REG-RELLOTE FROM FIMREL AFTER ADVANCING 2.
043800     DISPLAY 'RELLOTE - PROCESSAMENTO CONCLUIDO'.
043900     CLOSE ACEITOS-ARQ
044000           SUBREJ-ARQ
044100           LOTES-ARQ
044200           RELLOTE-ARQ.
044300     STOP RUN.
044400
044410*    0730-DRENA-SUBREJ-RESTANTE - CHAMADO POR 0900 EM LACO
044420*    ATE FIM-SUBREJ: IMPRIME AS DISCIPLINAS SO-REJEITOS QUE
044430*    VIERAM DEPOIS DO ULTIMO ALUNO ACEITO DO ARQUIVO.
044500 0730-DRENA-SUBREJ-RESTANTE.
044550     PERFORM 0720-ASSUNTO-SO-REJEITOS.
044600     READ SUBREJ-ARQ.
044700     IF NOT SUBREJ-OK AND NOT FIM-SUBREJ
044750        DISPLAY 'RELLOTE - ERRO DE LEITURA DE SUBREJ '
044760                 STATUS-SBR
044770        GO TO 0950-ABORTA.
044900
044910*    0950-ABORTA - SAIDA DE EMERGENCIA NOS ERROS DE LEITURA.
044920*    NENHUM TOTAL E IMPRESSO; UM RELATORIO DE LOTES PARCIAL
044930*    PODERIA LEVAR UMA TURMA A SER MONTADA COM BASE EM DADOS
044940*    INCOMPLETOS, O QUE E PIOR DO QUE NAO TER RELATORIO.
045000 0950-ABORTA.
045100     CLOSE ACEITOS-ARQ
045200           SUBREJ-ARQ
045300           LOTES-ARQ
045400           RELLOTE-ARQ.
045500     STOP RUN.
