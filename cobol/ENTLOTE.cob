000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENTLOTE-COB.
000300 AUTHOR. J. KOIKE.
000400 INSTALLATION. FACAD - NUCLEO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 14/04/1987.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SISTEMA ACADEMICO.
000800*    FACAD - CONTROLE DE FACULDADE
000900*    ANALISTA       : J. KOIKE
001000*    PROGRAMADOR(A) : J. KOIKE
001100*    FINALIDADE     : CARGA E VALIDACAO DO ARQ. DE ALOCACAO
001200*                      DE ALUNOS POR DISCIPLINA, GERANDO O
001300*                      ARQUIVO DE ACEITOS PARA O PROGRAMA DE
001400*                      FORMACAO DE LOTES (RELLOTE-COB) E LOG
001500*                      DE REGISTROS REJEITADOS.
001600*-----------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*-----------------------------------------------------------
001900* DATA       PROGR.    DESCRICAO                            CH-ENT01
002000* 14/04/1987 J.KOIKE   IMPLANTACAO - 1A VERSAO DO LOTE      CH-ENT02
002100* 02/09/1988 J.KOIKE   INCLUIDO CONTADOR DE REJEITADOS POR
002200*                      DISCIPLINA (ARQUIVO SUBREJ)          CH-ENT03
002300* 19/01/1991 F.SILVA   AJUSTE NO REGISTRO DE ACEITOS PARA 56
002400*                      POSICOES (FOLGA PARA EXPANSAO)       CH-ENT04
002500* 11/11/1993 F.SILVA   REVISAO GERAL DAS MENSAGENS DE CONSOLE
002600* 23/02/1996 E.SANTOS  CHAMADO 3102 - DIVISAO EM BRANCO NAO
002700*                      CAUSA MAIS REJEICAO INDEVIDA         CH-ENT05
002800* 07/07/1998 E.SANTOS  ANALISE DE IMPACTO ANO 2000 - PROGR.
002900*                      NAO POSSUI CAMPOS DE DATA COM SECULO
003000* 04/01/1999 E.SANTOS  TESTES DE VIRADA DE ANO - OK         CH-ENT06
003100* 30/08/2000 JAMILE    PADRONIZACAO DE CABECALHO CONF. NORMA
003200*                      DO NUCLEO
003300* 15/03/2002 R.ALVES   CHAMADO 4471 - MENSAGEM DE ARQUIVO DE
003400*                      ALOCACAO AUSENTE MAIS DESCRITIVA     CH-ENT07
003500* 09/09/2004 R.ALVES   CHAMADO 5120 - REJEITO PASSA A COPIAR
003600*                      O REGISTRO BRUTO NA INTEGRA          CH-ENT08
003650* 20/01/2006 R.ALVES   CHAMADO 5344 - TESTE DE FIM DE ARQ.
003680*                      PASSA A USAR CONDICAO (88)           CH-ENT09
003690*                      CONF. PADRAO DO NUCLEO
003700*-----------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ALOCACAO-ARQ ASSIGN TO DISK
004900                 ORGANIZATION SEQUENTIAL
005000                 FILE STATUS STATUS-ALOC.
005100
005200     SELECT ACEITOS-ARQ ASSIGN TO DISK
005300                 ORGANIZATION SEQUENTIAL
005400                 FILE STATUS STATUS-ACEI.
005500
005600     SELECT REJEITO-ARQ ASSIGN TO DISK
005700                 ORGANIZATION SEQUENTIAL
005800                 FILE STATUS STATUS-REJ.
005900
006000     SELECT SUBREJ-ARQ ASSIGN TO DISK
006100                 ORGANIZATION SEQUENTIAL
006200                 FILE STATUS STATUS-SBR.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  ALOCACAO-ARQ
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'ALOCACAO.DAT'
007000     RECORD CONTAINS 52 CHARACTERS.
007010*    DISCIPLINA JA CHEGA EM MAIUSCULAS E SEM BRANCO A DIREITA
007020*    NO ARQUIVO DE ORIGEM - NAO PRECISA CONVERTER NEM TRIM.
007100 01  REG-ALOCACAO.
007200     05  ALOC-CHAVE.
007300         10  ALOC-SUBJECT-CODE     PIC X(08).
007400         10  ALOC-DIVISION         PIC X(04).
007500     05  ALOC-CHAVE-R REDEFINES ALOC-CHAVE
007600                               PIC X(12).
007700     05  ALOC-ROLL-NO              PIC X(10).
007800     05  ALOC-STUDENT-NAME         PIC X(30).
007900
008000 FD  ACEITOS-ARQ
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'ACEITOS.DAT'
008300     RECORD CONTAINS 56 CHARACTERS.
008400 01  REG-ACEITOS.
008500     05  ACEI-CHAVE.
008600         10  ACEI-SUBJECT-CODE     PIC X(08).
008700         10  ACEI-DIVISION         PIC X(04).
008800     05  ACEI-CHAVE-R REDEFINES ACEI-CHAVE
008900                               PIC X(12).
009000     05  ACEI-ROLL-NO              PIC X(10).
009100     05  ACEI-STUDENT-NAME         PIC X(30).
009200     05  FILLER                    PIC X(04).
009300
009310*    REJEITO-ARQ - LOG DETALHADO, UM REGISTRO POR ALUNO
009320*    REJEITADO.  REJ-RAW-RECORD (CHAMADO 5120) GUARDA O
009330*    REGISTRO DE ALOCACAO ORIGINAL NA INTEGRA, NAO SO OS
009340*    CAMPOS-CHAVE, PARA CONFERENCIA MANUAL PELA SECRETARIA.
009400 FD  REJEITO-ARQ
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID 'REJEITO.DAT'
009700     RECORD CONTAINS 100 CHARACTERS.
009800 01  REG-REJEITO.
009900     05  REJ-SUBJECT-CODE          PIC X(08).
010000     05  REJ-REASON                PIC X(40).
010100     05  REJ-RAW-RECORD            PIC X(52).
010200
010210*    SUBREJ-ARQ - UM REGISTRO POR DISCIPLINA, COM O TOTAL DE
010220*    ALUNOS REJEITADOS NAQUELA DISCIPLINA (CHAMADO 3103).  O
010230*    RELLOTE-COB LE ESTE ARQUIVO NA MESMA ORDEM DE CHEGADA DO
010240*    ALOCACAO ORIGINAL PARA IMPRIMIR O TOTAL DE REJEITADOS NO
010250*    CABECALHO DE CADA DISCIPLINA NO RELATORIO DE LOTES.
010300 FD  SUBREJ-ARQ
010400     LABEL RECORD STANDARD
010500     VALUE OF FILE-ID 'SUBREJ.DAT'
010600     RECORD CONTAINS 20 CHARACTERS.
010700 01  REG-SUBREJ.
010800     05  SBR-CHAVE.
010900         10  SBR-SUBJECT-CODE      PIC X(08).
011000         10  SBR-REJECT-COUNT      PIC 9(05).
011100     05  SBR-CHAVE-R REDEFINES SBR-CHAVE
011200                               PIC X(13).
011300     05  FILLER                    PIC X(07).
011400
011500 WORKING-STORAGE SECTION.
011510*    STATUS-ALOC/ACEI/REJ/SBR SAO OS FILE STATUS DOS QUATRO
011520*    ARQUIVOS DO PROGRAMA.  SO ALOCACAO-ARQ PRECISA DE
011530*    CONDICAO (88) DE FIM-DE-ARQUIVO, POIS E O UNICO ARQUIVO
011540*    LIDO SEQUENCIALMENTE ATE O FIM (CHAMADO 5344).
011600 77  STATUS-ALOC                   PIC X(02) VALUE SPACES.
011610     88  ALOCACAO-OK               VALUE '00'.
011620     88  FIM-ALOCACAO              VALUE '10'.
011700 77  STATUS-ACEI                   PIC X(02) VALUE SPACES.
011800 77  STATUS-REJ                    PIC X(02) VALUE SPACES.
011900 77  STATUS-SBR                    PIC X(02) VALUE SPACES.
012000
012010*    CONTADORES GERAIS DO LOTE, IMPRESSOS NO CONSOLE AO FINAL
012020*    (0900-FIM-DE-ARQUIVO) PARA CONFERENCIA DA OPERACAO COM A
012030*    SECRETARIA.  WS-CONT-REJ-ASSUNTO E O CONTADOR CORRENTE
012040*    DA DISCIPLINA EM PROCESSAMENTO - ZERADO A CADA QUEBRA.
012100 77  WS-TOT-LIDOS                  PIC 9(07) COMP VALUE ZERO.
012200 77  WS-TOT-ACEITOS                PIC 9(07) COMP VALUE ZERO.
012300 77  WS-TOT-REJEITADOS             PIC 9(05) COMP VALUE ZERO.
012400 77  WS-CONT-REJ-ASSUNTO           PIC 9(05) COMP VALUE ZERO.
012500 77  WS-PRIMEIRO-REG               PIC X     VALUE 'S'.
012600
012610*    WS-ASSUNTO-ANT GUARDA A DISCIPLINA DO ULTIMO REGISTRO
012620*    PROCESSADO, PARA 0150-QUEBRA-ASSUNTO DETECTAR A TROCA
012630*    DE DISCIPLINA SEM PRECISAR DE SORT NO ARQUIVO DE ENTRADA.
012700 01  WS-ASSUNTO-ANT                PIC X(08) VALUE SPACES.
012800
013500 PROCEDURE DIVISION.
013600
013610*-----------------------------------------------------------
013620*    0010-ABRE-ALOCACAO
013630*    ABRE O ARQUIVO DE ALOCACAO RECEBIDO DA SECRETARIA.  SE
013640*    O ARQUIVO NAO EXISTIR OU NAO PUDER SER ABERTO, O LOTE
013650*    NAO PODE SER GERADO - O PROGRAMA ENCERRA SEM TOCAR NOS
013660*    ARQUIVOS DE SAIDA (ACEITOS/REJEITO/SUBREJ NAO CHEGAM A
013670*    SER CRIADOS).
013680*-----------------------------------------------------------
013700 0010-ABRE-ALOCACAO.
013800     OPEN INPUT ALOCACAO-ARQ.
013900     IF ALOCACAO-OK
014000        GO TO 0020-ABRE-SAIDA.
014100     DISPLAY 'ENTLOTE - ARQ. DE ALOCACAO AUSENTE - ABORTADO'.
014200     STOP RUN.
014300
014310*    0020-ABRE-SAIDA - ABERTURA DOS TRES ARQUIVOS DE SAIDA:
014320*    ACEITOS (ENTRA NO RELLOTE-COB), REJEITO (LOG DETALHADO
014330*    POR ALUNO) E SUBREJ (TOTAL DE REJEITADOS POR DISCIPLINA,
014340*    USADO PELO RELLOTE-COB NO CABECALHO DO RELATORIO).
014400 0020-ABRE-SAIDA.
014500     OPEN OUTPUT ACEITOS-ARQ.
014600     OPEN OUTPUT REJEITO-ARQ.
014700     OPEN OUTPUT SUBREJ-ARQ.
014800
014810*-----------------------------------------------------------
014820*    0100-LE-ALOCACAO
014830*    LACO PRINCIPAL DE LEITURA.  CADA REGISTRO LIDO E UM
014840*    ALUNO ALOCADO A UMA DISCIPLINA/TURMA; O ARQUIVO CHEGA NA
014850*    ORDEM EM QUE A SECRETARIA GEROU A ALOCACAO (NAO VEM
014860*    ORDENADO POR DISCIPLINA) - POR ISSO A QUEBRA DE ASSUNTO
014870*    EM 0150 SO DISPARA QUANDO A DISCIPLINA MUDA DE UM
014880*    REGISTRO PARA O PROXIMO, NAO QUANDO TERMINA O ARQUIVO.
014890*-----------------------------------------------------------
014900 0100-LE-ALOCACAO.
015000     READ ALOCACAO-ARQ.
015100     IF FIM-ALOCACAO
015200        GO TO 0900-FIM-DE-ARQUIVO.
015300     IF NOT ALOCACAO-OK
015400        DISPLAY 'ENTLOTE - ERRO DE LEITURA ' STATUS-ALOC
015500        GO TO 0950-ABORTA.
015600     ADD 1 TO WS-TOT-LIDOS.
015900
015910*-----------------------------------------------------------
015920*    0150-QUEBRA-ASSUNTO
015930*    FECHA O CONTADOR DE REJEITADOS DA DISCIPLINA ANTERIOR
015940*    (ARQUIVO SUBREJ) SEMPRE QUE A DISCIPLINA DO REGISTRO
015950*    ATUAL DIFERE DA DISCIPLINA DO REGISTRO ANTERIOR.  NO
015960*    PRIMEIRO REGISTRO DO ARQUIVO NAO HA "ANTERIOR" - SO
015970*    GUARDA A DISCIPLINA E SEGUE, SEM GRAVAR SUBREJ (CHAMADO
015980*    5344: ANTES DESTA REVISAO UMA DISCIPLINA EM BRANCO NO
015990*    PRIMEIRO REGISTRO PROVOCAVA UMA QUEBRA FALSA).
015995*-----------------------------------------------------------
016000 0150-QUEBRA-ASSUNTO.
016100     IF WS-PRIMEIRO-REG = 'S'
016200        MOVE ALOC-SUBJECT-CODE TO WS-ASSUNTO-ANT
016300        MOVE 'N' TO WS-PRIMEIRO-REG
016400     ELSE
016500        IF ALOC-SUBJECT-CODE NOT = WS-ASSUNTO-ANT
016550*          DISCIPLINA MUDOU - GRAVA O TOTAL DE REJEITADOS DA
016560*          DISCIPLINA QUE ACABOU DE TERMINAR E ZERA O
016570*          CONTADOR PARA A DISCIPLINA QUE COMECA AGORA.
016600           PERFORM 0800-GRAVA-SUBREJ THRU 0805-ZERA-CONTADOR-REJ
016800           MOVE ALOC-SUBJECT-CODE TO WS-ASSUNTO-ANT.
016900
016910*    0300-VALIDA-ROLL - UNICA REGRA DE ACEITACAO DO LOTE:
016920*    O NUMERO DE MATRICULA (ROLL NO) TEM QUE VIR PREENCHIDO.
016930*    QUALQUER OUTRO CAMPO EM BRANCO NAO REJEITA O REGISTRO.
017000 0300-VALIDA-ROLL.
017100     IF ALOC-ROLL-NO = SPACES
017200        GO TO 0500-GRAVA-REJEITO.
017300     GO TO 0400-GRAVA-ACEITO.
017400
017410*    0400-GRAVA-ACEITO - COPIA OS QUATRO CAMPOS DO REGISTRO
017420*    DE ALOCACAO PARA O REGISTRO DE ACEITOS, QUE E O ARQUIVO
017430*    DE ENTRADA DO RELLOTE-COB.  O REGISTRO DE ACEITOS TEM
017440*    4 POSICOES DE FOLGA (56 X 52) PARA EXPANSAO FUTURA -
017450*    CHAMADO QUE AJUSTOU ISSO EM 1991 NAO PREVIU QUAL CAMPO
017460*    USARIA A FOLGA, POR ISSO FICOU COMO FILLER.
017500 0400-GRAVA-ACEITO.
017600     MOVE SPACES TO REG-ACEITOS.
017700     MOVE ALOC-SUBJECT-CODE  TO ACEI-SUBJECT-CODE.
017800     MOVE ALOC-DIVISION      TO ACEI-DIVISION.
017900     MOVE ALOC-ROLL-NO       TO ACEI-ROLL-NO.
018000     MOVE ALOC-STUDENT-NAME  TO ACEI-STUDENT-NAME.
018100     WRITE REG-ACEITOS.
018200     ADD 1 TO WS-TOT-ACEITOS.
018300     GO TO 0100-LE-ALOCACAO.
018400
018410*    0500-GRAVA-REJEITO - CHAMADO 5120: O LOG DE REJEITADOS
018420*    PASSOU A COPIAR O REGISTRO DE ALOCACAO BRUTO NA INTEGRA
018430*    (REJ-RAW-RECORD), E NAO SO OS CAMPOS-CHAVE, PARA QUE A
018440*    SECRETARIA CONSIGA LOCALIZAR O ALUNO NO ARQUIVO ORIGINAL
018450*    SEM PRECISAR VOLTAR AO SISTEMA DE ORIGEM.
018500 0500-GRAVA-REJEITO.
018600     MOVE ALOC-SUBJECT-CODE        TO REJ-SUBJECT-CODE.
018700     MOVE 'MISSING ROLL NUMBER'     TO REJ-REASON.
018800     MOVE REG-ALOCACAO              TO REJ-RAW-RECORD.
018900     WRITE REG-REJEITO.
019000     ADD 1 TO WS-TOT-REJEITADOS.
019100     ADD 1 TO WS-CONT-REJ-ASSUNTO.
019200     GO TO 0100-LE-ALOCACAO.
019300
019310*-----------------------------------------------------------
019320*    0800-GRAVA-SUBREJ THRU 0805-ZERA-CONTADOR-REJ
019330*    GRAVA NO ARQUIVO SUBREJ UM REGISTRO COM A DISCIPLINA QUE
019340*    ACABOU DE SER FECHADA E A QUANTIDADE DE ALUNOS REJEITADOS
019350*    DAQUELA DISCIPLINA (CHAMADO 3103 - O RELLOTE-COB PASSOU A
019360*    LER ESTE TOTAL EM VEZ DE RECALCULA-LO).  O ZERAMENTO DO
019370*    CONTADOR FICA EM PARAGRAFO SEPARADO (0805) SO PARA QUE O
019380*    RANGE DO PERFORM THRU TENHA ONDE PARAR SEM ARRASTAR O
019390*    PROXIMO PARAGRAFO DE NEGOCIO PARA DENTRO DO RANGE.
019395*-----------------------------------------------------------
019400 0800-GRAVA-SUBREJ.
019500     MOVE SPACES TO REG-SUBREJ.
019600     MOVE WS-ASSUNTO-ANT      TO SBR-SUBJECT-CODE.
019700     MOVE WS-CONT-REJ-ASSUNTO TO SBR-REJECT-COUNT.
019800     WRITE REG-SUBREJ.
019850
019870 0805-ZERA-CONTADOR-REJ.
019880     MOVE ZERO TO WS-CONT-REJ-ASSUNTO.
019900
019910*-----------------------------------------------------------
019920*    0900-FIM-DE-ARQUIVO
019930*    FIM NORMAL DO LOTE.  A DISCIPLINA DO ULTIMO REGISTRO LIDO
019940*    AINDA NAO TEVE SEU SUBREJ GRAVADO (A QUEBRA DE 0150 SO
019950*    DISPARA QUANDO A DISCIPLINA MUDA, E NO ULTIMO REGISTRO
019960*    NAO HA PROXIMO PARA MUDAR) - POR ISSO O FECHAMENTO E
019970*    REPETIDO AQUI, PROTEGIDO PELO FLAG WS-PRIMEIRO-REG PARA
019980*    NAO DISPARAR SE O ARQUIVO DE ALOCACAO CHEGOU VAZIO.
019990*-----------------------------------------------------------
020000 0900-FIM-DE-ARQUIVO.
020100     IF WS-PRIMEIRO-REG = 'N'
020200        PERFORM 0800-GRAVA-SUBREJ THRU 0805-ZERA-CONTADOR-REJ.
020500     DISPLAY 'ENTLOTE - LIDOS......: ' WS-TOT-LIDOS.
020600     DISPLAY 'ENTLOTE - ACEITOS....: ' WS-TOT-ACEITOS.
020700     DISPLAY 'ENTLOTE - REJEITADOS.: ' WS-TOT-REJEITADOS.
020800     CLOSE ALOCACAO-ARQ
020900           ACEITOS-ARQ
021000           REJEITO-ARQ
021100           SUBREJ-ARQ.
021200     STOP RUN.
021300
021310*    0950-ABORTA - SAIDA DE EMERGENCIA USADA NOS ERROS DE
021320*    LEITURA (STATUS DE ARQUIVO DIFERENTE DE '00'/'10').  OS
021330*    TOTAIS ACUMULADOS ATE O PONTO DA FALHA NAO SAO IMPRESSOS,
021340*    POIS UM LOTE INTERROMPIDO NO MEIO NAO E UM LOTE VALIDO.
021400 0950-ABORTA.
021500     CLOSE ALOCACAO-ARQ
021600           ACEITOS-ARQ
021700           REJEITO-ARQ
021800           SUBREJ-ARQ.
021900     STOP RUN.
